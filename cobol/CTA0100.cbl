000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTA0100.
000300 AUTHOR. J. ALAMEDA.
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN. 10/04/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*----------------------------------------------------------------
000900* PROCESSO BATCH DE MANUTENCAO DE CONTAS (SUBSTITUI O ANTIGO
001000* MENU DE CAIXA AUTOMATICO POR UM LOTE NOTURNO). LE O FICHEIRO
001100* DE TRANSACOES E APLICA CADA UMA CONTRA O MAESTRO DE CONTAS,
001200* GRAVADO E RELIDO ATRAVES DO MODULO CTA0200. NO FIM EMITE O
001300* LISTADO DE MOVIMENTOS COM OS TOTAIS DE CONTROLE.
001400*----------------------------------------------------------------
001500* HISTORICO DE MODIFICACOES
001600*----------------------------------------------------------------
001700* 10/04/89  JAL  CR-4404  VERSAO INICIAL - ABERTURA E DEPOSITO    CR-4404 
001800* 02/06/89  JAL  CR-4406  INCLUIDO O SAQUE COM VERIFICACAO DE     CR-4406 
001900*                         SALDO
002000* 28/09/90  MCR  CR-4489  INCLUIDA A TRANSFERENCIA ENTRE CONTAS   CR-4489 
002100* 15/01/92  MCR  CR-4511  INCLUIDA A ATUALIZACAO DE DADOS         CR-4511 
002200*                         CADASTRAIS DO TITULAR
002300* 23/08/94  PSN  CR-4600  RELATORIO PASSA A TRAZER OS TOTAIS DE   CR-4600 
002400*                         DEPOSITO, SAQUE E TRANSFERENCIA
002500* 19/02/96  PSN  CR-4621  REJEITADA A ABERTURA DUPLICADA POR CPF  CR-4621 
002600*                         (MANTIDA A REGRA ANTIGA DO MENU)
002700* 11/10/98  JAL  CR-4670  PREPARACAO PARA O ANO 2000 - FICHEIROS  CR-4670 
002800*                         DESTE LOTE NAO TEM CAMPOS DE DATA
002900* 04/01/99  JAL  CR-4671  REVISAO POS-AN2000 - SEM ALTERACOES     CR-4671
003000* 30/06/01  PSN  CR-4721  CABECALHO DO RELATORIO COM NUMERO DE    CR-4721
003100*                         LOTE
003200* 14/11/03  RIS  CR-4801  CORRIGIDA A MENSAGEM DE SALDO           CR-4801
003300*                         INSUFICIENTE NO SAQUE
003310* 02/03/05  RIS  CR-4845  INCLUIDA A CONDICAO FS-TRANSIN-OK NO    CR-4845
003320*                         PARAGRAFO DE ABERTURA DE FICHEIROS,
003330*                         PEDIDO DO AUDITOR DE SISTEMAS
003340* 19/09/07  MCR  CR-4902  REVISADOS OS COMENTARIOS DE CADA        CR-4902
003350*                         PARAGRAFO PARA A NOVA NORMA DE
003360*                         DOCUMENTACAO DO DEPARTAMENTO
003370* 05/06/09  PSN  CR-4944  NENHUMA MUDANCA DE LOGICA - REVISAO     CR-4944
003380*                         GERAL PARA A AUDITORIA EXTERNA ANUAL
003390* 21/08/13  RIS  CR-4980  CORRIGIDO O TITULO DO CABECALHO, QUE    CR-4980
003392*                         FICAVA CORTADO ANTES DE "CONTAS" -
003394*                         O NUMERO DE LOTE DA CR-4721 AFINAL
003396*                         NUNCA TINHA SIDO GRAVADO EM NENHUM
003398*                         CAMPO, SO NO COMENTARIO. AGORA O
003399*                         CABECALHO TRAZ W-NUM-LOTE A PARTIR
003400*                         DA DATA DO SISTEMA                     CR-4980
003410*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TRANSACTIONS-IN ASSIGN TO DISK
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     ACCESS MODE IS SEQUENTIAL
004500     VALUE OF FILE-ID IS "TRANSIN"
004600     FILE STATUS IS FS-TRANSIN.
004700     SELECT REPORT-OUT ASSIGN TO DISK
004800     ORGANIZATION IS LINE SEQUENTIAL
004900     ACCESS MODE IS SEQUENTIAL
005000     VALUE OF FILE-ID IS "LISTADO"
005100     FILE STATUS IS FS-LISTADO.
005200 DATA DIVISION.
005300 FILE SECTION.
005400*----------------------------------------------------------------
005410* FICHEIRO DE ENTRADA DO LOTE. CADA REGISTO E UMA TRANSACAO A
005420* APLICAR CONTRA O MAESTRO DE CONTAS: ABERTURA, DEPOSITO, SAQUE,
005430* TRANSFERENCIA OU ATUALIZACAO CADASTRAL. O TIPO VEM NO PRIMEIRO
005440* BYTE DO REGISTO (VER 78 TT-xxx MAIS ABAIXO)
005450*----------------------------------------------------------------
005500 FD  TRANSACTIONS-IN
005550     LABEL RECORD STANDARD.
005600 01  TI-TRAN-REC.
005700     05 TI-TRN-TYPE              PIC X(01).
005710*        O, D, W, T OU U - VER OS 78 TT-xxx EM WORKING-STORAGE
005800     05 TI-TRN-ACC-ID            PIC 9(10).
005900     05 TI-TRN-TARGET-ID         PIC 9(10).
005910*        SO PREENCHIDO EM TRANSFERENCIA (CONTA DESTINO) E EM
005920*        ATUALIZACAO (TEM DE REPETIR A CONTA-ID PRINCIPAL)
006000     05 TI-TRN-AMOUNT            PIC S9(13)V99.
006100     05 TI-TRN-AGENCY            PIC 9(4).
006200     05 TI-TRN-NUMBER            PIC 9(8).
006300     05 TI-TRN-HOLDER            PIC X(30).
006400     05 TI-TRN-CPF               PIC X(14).
006500     05 FILLER                   PIC X(01).
006600 01  TI-TRAN-REC-R REDEFINES TI-TRAN-REC.
006700*    VISAO ANTIGA DO IMPORTE, SEPARADO EM EUROS E CENTIMOS,
006800*    MANTIDA PELA COMPATIBILIDADE COM OS LISTADOS IMPRESSOS
006900     05 TI-TRN-TYPE-R            PIC X(01).
007000     05 TI-TRN-ACC-ID-R          PIC 9(10).
007100     05 TI-TRN-TARGET-ID-R       PIC 9(10).
007200     05 TI-TRN-IMPORTE-ENT       PIC S9(11).
007300     05 TI-TRN-IMPORTE-DEC       PIC 9(2).
007400     05 FILLER                   PIC X(55).
007450*----------------------------------------------------------------
007460* LISTADO DE SAIDA DO LOTE - UMA LINHA POR TRANSACAO PROCESSADA,
007470* MAIS CABECALHO E RODAPE DE TOTAIS. LINHA ELEMENTAR DE 132
007480* POSICOES, SEM SUBCAMPOS - O CONTEUDO VEM SEMPRE DE UM WRITE
007490* FROM UM DOS GRUPOS W-LINHA-xxx DE WORKING-STORAGE
007500*----------------------------------------------------------------
007510 FD  REPORT-OUT
007520     LABEL RECORD STANDARD.
007700 01  RO-PRINT-LINE               PIC X(132).
007800 WORKING-STORAGE SECTION.
007900 77  FS-TRANSIN                  PIC X(02).
007910     88 FS-TRANSIN-OK            VALUE "00".                     CR-4845
008000 77  FS-LISTADO                  PIC X(02).
008010     88 FS-LISTADO-OK            VALUE "00".                     CR-4845
008020*    CODIGOS DE TIPO DE TRANSACAO ACEITOS PELO LOTE. SAO OS
008030*    MESMOS USADOS PELO ANTIGO MENU DE CAIXA, AGORA SEM O
008040*    OPERADOR A PREMIR TECLAS - VEM DIRETO DO FICHEIRO
008100 78  TT-OPEN     VALUE "O".
008200 78  TT-DEPOSIT  VALUE "D".
008300 78  TT-WITHDRAW VALUE "W".
008400 78  TT-TRANSFER VALUE "T".
008500 78  TT-UPDATE   VALUE "U".
008600*    CODIGOS DE OPERACAO DO MODULO CTA0200 (TEM DE COINCIDIR
008700*    COM OS VALORES DECLARADOS NESSE MODULO)
008800 78  OP-CARREGAR      VALUE "1".
008900 78  OP-LOCALIZAR-ID  VALUE "2".
009000 78  OP-LOCALIZAR-CPF VALUE "3".
009100 78  OP-GRAVAR        VALUE "4".
009200 78  OP-REGRAVAR      VALUE "5".
009300*    CODIGOS DE OPERACAO DO MODULO CTA0300 (IDEM)
009400 78  OP-ESCREVER      VALUE "W".
009500 78  OP-FECHAR        VALUE "C".
009520*    NUMERO DE LOTE GRAVADO NO CABECALHO DO LISTADO (CR-4721).
009530*    COMO O DEPARTAMENTO NUNCA CHEGOU A MANTER UM FICHEIRO DE
009540*    CONTROLE COM UM CONTADOR SEQUENCIAL DE LOTES, USA-SE A
009542*    DATA DO SISTEMA NO MOMENTO DA EXECUCAO COMO IDENTIFICACAO
009544*    DO LOTE - SERVE PARA O OPERADOR CASAR O LISTADO IMPRESSO
009546*    COM O DIA EM QUE O JOB CORREU
009548 77  W-NUM-LOTE                  PIC 9(06) COMP VALUE ZERO.
009550*----------------------------------------------------------------
009560* LINHAS DE IMPRESSAO DO LISTADO. CONSTRUIDAS EM WORKING-STORAGE
009570* E TRANSFERIDAS PARA RO-PRINT-LINE POR UM WRITE FROM, NUNCA
009580* MOVIDAS DIRETO PARA O REGISTO DO FICHEIRO
009590*----------------------------------------------------------------
009600 01  W-LINHA-CABECALHO.
009700     05 FILLER                   PIC X(28) VALUE SPACE.
009800     05 FILLER                   PIC X(45)
009900        VALUE "UNIZARBANK - PROCESSO DE MANUTENCAO DE CONTAS".
009910     05 FILLER                   PIC X(10) VALUE SPACE.
009920*        ROTULO E NUMERO DE LOTE EXIGIDOS PELA CR-4721 - VER
009930*        W-NUM-LOTE E O MOVE EM IMPRIME-CABECALHO
009940     05 WH-ROTULO-LOTE           PIC X(10) VALUE "LOTE NUM: ".
009950     05 WH-NUM-LOTE              PIC 9(06).
009960     05 FILLER                   PIC X(33) VALUE SPACE.
010100 01  W-LINHA-TITULOS.
010110*    OS TITULOS DE COLUNA SEGUEM EXATAMENTE O MESMO LIMITE DE
010120*    POSICOES DE W-LINHA-DETALHE, PARA AS COLUNAS SAIREM
010130*    ALINHADAS NO LISTADO IMPRESSO
010200     05 FILLER                   PIC X(10) VALUE "TYPE".
010300     05 FILLER                   PIC X(10) VALUE "ACCOUNT-ID".
010400     05 FILLER                   PIC X(17) VALUE "AMOUNT".
010500     05 FILLER                   PIC X(01) VALUE SPACE.
010600     05 FILLER                   PIC X(40) VALUE "DISPOSITION".
010700     05 FILLER                   PIC X(54) VALUE SPACE.
010800 01  W-LINHA-DETALHE.
010900     05 WD-TIPO                  PIC X(10).
010910*        OPEN, DEPOSIT, WITHDRAW, TRANSFER, UPDATE OU "?" SE O
010920*        TIPO DA TRANSACAO NAO FOR RECONHECIDO
011000     05 WD-CONTA-ID               PIC X(10).
011100     05 WD-IMPORTE                PIC -Z(12)9.99.
011110*        SO E MOVIDO PARA DEPOSITO, SAQUE E TRANSFERENCIA -
011120*        NAS OUTRAS TRANSACOES FICA A ZERO (VER ESCREVE-DETALHE)
011200     05 FILLER                   PIC X(01) VALUE SPACE.
011300     05 WD-DISPOSICAO             PIC X(40).
011310*        MENSAGEM "OK" OU O MOTIVO DA REJEICAO - COPIA DE
011320*        W-MENSAGEM-ERRO NO MOMENTO DE ESCREVER A LINHA
011400     05 FILLER                   PIC X(54) VALUE SPACE.
011500 01  W-LINHA-RODAPE.
011600     05 WR-ROTULO                PIC X(30).
011700     05 WR-VALOR                 PIC -Z(12)9.99.
011800     05 FILLER                   PIC X(85) VALUE SPACE.
011900*----------------------------------------------------------------
011910* CONTADORES DE CONTROLE DO LOTE. SAO IMPRESSOS NO RODAPE DO
011920* LISTADO (IMPRIME-RODAPE) E NAO SAO GRAVADOS EM NENHUM FICHEIRO
011930*----------------------------------------------------------------
011940 01  W-CONTADORES.
012000     05 W-QTD-LIDAS               PIC 9(7) COMP VALUE ZERO.
012100     05 W-QTD-APLICADAS           PIC 9(7) COMP VALUE ZERO.
012200     05 W-QTD-REJEITADAS          PIC 9(7) COMP VALUE ZERO.
012300     05 W-QTD-ABERTAS             PIC 9(7) COMP VALUE ZERO.
012400     05 W-SEQ-TRANSFERENCIA       PIC 9(7) COMP VALUE ZERO.
012410*        NUMERO DE ORDEM DA TRANSFERENCIA DENTRO DO LOTE - SO
012420*        PARA CONFERENCIA MANUAL, NAO SAI NO RELATORIO
012500 01  W-CONTADORES-R REDEFINES W-CONTADORES.
012600*    VISAO SO-NUMERICA DOS CONTADORES, USADA SO PELO OPERADOR
012700*    NO DEBUG DO LOTE EM AMBIENTE DE TESTE
012800     05 W-CONTADORES-BYTES        PIC X(35).
012900 01  W-TOTAIS.
013000     05 W-TOTAL-DEPOSITADO        PIC S9(13)V99 VALUE ZERO.
013100     05 W-TOTAL-SACADO            PIC S9(13)V99 VALUE ZERO.
013200     05 W-TOTAL-TRANSFERIDO       PIC S9(13)V99 VALUE ZERO.
013300 01  W-TOTAIS-R REDEFINES W-TOTAIS.
013400*    VISAO EM BYTES DOS TOTAIS, USADA SO PELO OPERADOR NO
013500*    DEBUG DO LOTE EM AMBIENTE DE TESTE
013600     05 W-TOTAIS-BYTES            PIC X(45).
013700 01  W-MSG-JA-EXISTE.
013800     05 WM1-PARTE-1               PIC X(12) VALUE "A CONTA ID: ".
013900     05 WM1-ID                    PIC Z(9)9.
014000     05 WM1-PARTE-2               PIC X(10) VALUE " JA EXISTE".
014050     05 FILLER                    PIC X(01) VALUE SPACE.
014100 01  W-MSG-NAO-EXISTE.
014200     05 WM2-PARTE-1               PIC X(16)
014300        VALUE "A CONTA COM ID: ".
014400     05 WM2-ID                    PIC Z(9)9.
014500     05 WM2-PARTE-2               PIC X(11) VALUE " NAO EXISTE".
014550     05 FILLER                    PIC X(01) VALUE SPACE.
014600 01  W-MSG-SALDO-INSUF.
014700     05 WM3-PARTE-1               PIC X(16)
014800        VALUE "A CONTA COM ID: ".
014900     05 WM3-ID                    PIC Z(9)9.
015000     05 WM3-PARTE-2               PIC X(31)
015100        VALUE " NAO POSSUI O SALDO PARA SAQUE".                   CR-4801
015150     05 FILLER                    PIC X(01) VALUE SPACE.
015200 77  W-MENSAGEM-ERRO              PIC X(60).
015300 77  W-LK-OPERACAO-CTA            PIC X(01).
015400 77  W-LK-OPERACAO-NOTIF          PIC X(01).
015500 77  W-CONTA-A-CPF                PIC X(14).
015600 77  W-CONTA-B-CPF                PIC X(14).
015700*    AREA DE TRABALHO DA CONTA DE ORIGEM/UNICA DA TRANSACAO.
015710*    PASSADA POR REFERENCIA AO MODULO CTA0200 EM TODAS AS
015720*    OPERACOES DE LOCALIZAR/GRAVAR/REGRAVAR
015800 01  W-CONTA-A.
015900     05 WA-ACHADO                 PIC 9(01).
015910         88 WA-CONTA-ACHADA       VALUE 1.
015920         88 WA-CONTA-NAO-ACHADA   VALUE 0.
016000     05 WA-REG.
016100        10 WA-ID                  PIC 9(10).
016200        10 WA-AGENCIA             PIC 9(4).
016300        10 WA-NUMERO              PIC 9(8).
016400        10 WA-SALDO               PIC S9(13)V99.
016500        10 WA-TITULAR             PIC X(30).
016600        10 WA-CPF                 PIC X(14).
016650        10 FILLER                 PIC X(01).
016700*    AREA DE TRABALHO DA CONTA DESTINO (SO TRANSFERENCIA). TEM A
016710*    MESMA FORMA DE W-CONTA-A PORQUE VAI NO MESMO CALL USING DO
016720*    MODULO CTA0200, SO MUDANDO QUAL GRUPO E PASSADO
016800 01  W-CONTA-B.
016900     05 WB-ACHADO                 PIC 9(01).
016910         88 WB-CONTA-ACHADA       VALUE 1.
016920         88 WB-CONTA-NAO-ACHADA   VALUE 0.
017000     05 WB-REG.
017100        10 WB-ID                  PIC 9(10).
017200        10 WB-AGENCIA             PIC 9(4).
017300        10 WB-NUMERO              PIC 9(8).
017400        10 WB-SALDO               PIC S9(13)V99.
017500        10 WB-TITULAR             PIC X(30).
017600        10 WB-CPF                 PIC X(14).
017650        10 FILLER                 PIC X(01).
017700 PROCEDURE DIVISION.
017710*----------------------------------------------------------------
017720* PARAGRAFO PRINCIPAL DO LOTE. ABRE OS FICHEIROS, CARREGA O
017730* MAESTRO EM MEMORIA, IMPRIME O CABECALHO E ENTRA NO CICLO DE
017740* LEITURA DE TRANSACOES QUE CONTINUA ATE O AT END
017750*----------------------------------------------------------------
017800 INICIO.
017900     PERFORM ABRIR-ARQUIVOS THRU ABRIR-ARQUIVOS-EXIT.
018000     PERFORM CARREGAR-MAESTRO THRU CARREGAR-MAESTRO-EXIT.
018100     PERFORM IMPRIME-CABECALHO THRU IMPRIME-CABECALHO-EXIT.
018150*----------------------------------------------------------------
018160* CICLO PRINCIPAL - UMA TRANSACAO POR VOLTA. O TIPO E TESTADO
018170* POR UMA SEQUENCIA DE IF INDEPENDENTES (SEM ELSE, SEM GO TO
018180* DEPENDING ON) PORQUE OS CODIGOS TT-xxx SAO MUTUAMENTE
018190* EXCLUSIVOS - SO UM DELES BATE EM CADA TRANSACAO
018200 PROCESSAR-TRANSACOES.
018300     READ TRANSACTIONS-IN
018400         AT END GO TO FINALIZAR.
018500     ADD 1 TO W-QTD-LIDAS.
018600     MOVE "TIPO DE TRANSACAO DESCONHECIDO" TO W-MENSAGEM-ERRO.
018610*    A MENSAGEM ACIMA FICA SE NENHUM DOS IF A SEGUIR BATER -
018620*    TIPO DE TRANSACAO NAO PREVISTO NO LOTE
018700     IF TI-TRN-TYPE = TT-OPEN
018800         PERFORM ABRIR-CONTA THRU ABRIR-CONTA-EXIT.
018900     IF TI-TRN-TYPE = TT-DEPOSIT
019000         PERFORM DEPOSITAR THRU DEPOSITAR-EXIT.
019100     IF TI-TRN-TYPE = TT-WITHDRAW
019200         PERFORM SACAR THRU SACAR-EXIT.
019300     IF TI-TRN-TYPE = TT-TRANSFER
019400         PERFORM TRANSFERIR THRU TRANSFERIR-EXIT.
019500     IF TI-TRN-TYPE = TT-UPDATE
019600         PERFORM ATUALIZAR THRU ATUALIZAR-EXIT.
019700     PERFORM ESCREVE-DETALHE THRU ESCREVE-DETALHE-EXIT.
020300     GO TO PROCESSAR-TRANSACOES.
020400*----------------------------------------------------------------
020500* ABERTURA DE CONTA (REGRA "CRIAR"). VERIFICA DUPLICACAO POR
020600* CONTA-ID (REGRA PRINCIPAL) E POR CPF (REGRA ANTIGA DO MENU,
020700* MANTIDA PELA COMPATIBILIDADE). SE ACEITA, GRAVA E AVISA.
020800*----------------------------------------------------------------
020900 ABRIR-CONTA.                                                     CR-4404
020910*    1A VERIFICACAO - JA EXISTE CONTA COM ESTA CONTA-ID?
021000     MOVE TI-TRN-ACC-ID TO WA-ID.
021100     MOVE OP-LOCALIZAR-ID TO W-LK-OPERACAO-CTA.
021200     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
021300                           WA-ACHADO WA-REG.
021400     IF WA-CONTA-ACHADA
021500         MOVE TI-TRN-ACC-ID TO WM1-ID
021600         MOVE W-MSG-JA-EXISTE TO W-MENSAGEM-ERRO
021700         ADD 1 TO W-QTD-REJEITADAS
021800         GO TO ABRIR-CONTA-EXIT.
021810*    2A VERIFICACAO - JA EXISTE CONTA COM ESTE CPF? (REGRA
021820*    HERDADA DO ANTIGO MENU DE ABERTURA NO CAIXA)
021900     MOVE TI-TRN-CPF TO W-CONTA-A-CPF.
022000     MOVE OP-LOCALIZAR-CPF TO W-LK-OPERACAO-CTA.
022100     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
022200                           WA-ACHADO WA-REG.
022300     IF WA-CONTA-ACHADA
022400         MOVE "USUARIO JA POSSUI UMA CONTA" TO W-MENSAGEM-ERRO
022500         ADD 1 TO W-QTD-REJEITADAS
022600         GO TO ABRIR-CONTA-EXIT.
022610*    PASSOU NAS DUAS VERIFICACOES - MONTA O REGISTO NOVO COM OS
022620*    DADOS DA TRANSACAO E GRAVA NA TABELA DO MODULO CTA0200
022700     MOVE TI-TRN-ACC-ID  TO WA-ID.
022800     MOVE TI-TRN-AGENCY  TO WA-AGENCIA.
022900     MOVE TI-TRN-NUMBER  TO WA-NUMERO.
023000     MOVE TI-TRN-AMOUNT  TO WA-SALDO.
023100     MOVE TI-TRN-HOLDER  TO WA-TITULAR.
023200     MOVE TI-TRN-CPF     TO WA-CPF.
023300     MOVE OP-GRAVAR TO W-LK-OPERACAO-CTA.
023400     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
023500                           WA-ACHADO WA-REG.
023510*    AVISA O TITULAR (MODULO CTA0300) E ATUALIZA OS CONTADORES
023600     MOVE OP-ESCREVER TO W-LK-OPERACAO-NOTIF.
023700     CALL "CTA0300" USING W-LK-OPERACAO-NOTIF TI-TRN-CPF.
023800     MOVE "OK" TO W-MENSAGEM-ERRO.
023900     ADD 1 TO W-QTD-APLICADAS.
024000     ADD 1 TO W-QTD-ABERTAS.
024100 ABRIR-CONTA-EXIT.
024200     EXIT.
024300*----------------------------------------------------------------
024400* DEPOSITO. LOCALIZA A CONTA PELO ID PRINCIPAL DA TRANSACAO E
024500* SOMA O IMPORTE AO SALDO ATUAL
024600*----------------------------------------------------------------
024700 DEPOSITAR.                                                       CR-4404 
024800     MOVE TI-TRN-ACC-ID TO WA-ID.
024900     MOVE OP-LOCALIZAR-ID TO W-LK-OPERACAO-CTA.
025000     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
025100                           WA-ACHADO WA-REG.
025200     IF WA-CONTA-NAO-ACHADA
025300         MOVE TI-TRN-ACC-ID TO WM2-ID
025400         MOVE W-MSG-NAO-EXISTE TO W-MENSAGEM-ERRO
025500         ADD 1 TO W-QTD-REJEITADAS
025600         GO TO DEPOSITAR-EXIT.
025700     ADD TI-TRN-AMOUNT TO WA-SALDO.
025800     MOVE OP-GRAVAR TO W-LK-OPERACAO-CTA.
025900     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
026000                           WA-ACHADO WA-REG.
026100     ADD TI-TRN-AMOUNT TO W-TOTAL-DEPOSITADO.
026200     MOVE "OK" TO W-MENSAGEM-ERRO.
026300     ADD 1 TO W-QTD-APLICADAS.
026400 DEPOSITAR-EXIT.
026500     EXIT.
026600*----------------------------------------------------------------
026700* SAQUE. LOCALIZA A CONTA E VERIFICA SE HA SALDO SUFICIENTE
026800* ANTES DE SUBTRAIR O IMPORTE
026900*----------------------------------------------------------------
027000 SACAR.                                                           CR-4406
027010*    LOCALIZA A CONTA PELO ID PRINCIPAL, COMO NO DEPOSITO
027100     MOVE TI-TRN-ACC-ID TO WA-ID.
027200     MOVE OP-LOCALIZAR-ID TO W-LK-OPERACAO-CTA.
027300     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
027400                           WA-ACHADO WA-REG.
027500     IF WA-CONTA-NAO-ACHADA
027600         MOVE TI-TRN-ACC-ID TO WM2-ID
027700         MOVE W-MSG-NAO-EXISTE TO W-MENSAGEM-ERRO
027800         ADD 1 TO W-QTD-REJEITADAS
027900         GO TO SACAR-EXIT.
027910*    REGRA DE SALDO - SAQUE SO E ACEITO SE O SALDO ATUAL FOR
027920*    MAIOR OU IGUAL AO IMPORTE PEDIDO
028000     IF WA-SALDO < TI-TRN-AMOUNT
028100         MOVE TI-TRN-ACC-ID TO WM3-ID
028200         MOVE W-MSG-SALDO-INSUF TO W-MENSAGEM-ERRO
028300         ADD 1 TO W-QTD-REJEITADAS
028400         GO TO SACAR-EXIT.
028410*    PASSOU NAS DUAS VERIFICACOES - SUBTRAI E REGRAVA A CONTA
028500     SUBTRACT TI-TRN-AMOUNT FROM WA-SALDO.
028600     MOVE OP-GRAVAR TO W-LK-OPERACAO-CTA.
028700     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
028800                           WA-ACHADO WA-REG.
028900     ADD TI-TRN-AMOUNT TO W-TOTAL-SACADO.
029000     MOVE "OK" TO W-MENSAGEM-ERRO.
029100     ADD 1 TO W-QTD-APLICADAS.
029200 SACAR-EXIT.
029300     EXIT.
029400*----------------------------------------------------------------
029500* TRANSFERENCIA ENTRE CONTAS. LOCALIZA ORIGEM E DESTINO,
029600* VERIFICA CONTAS DIFERENTES E SALDO, E ATUALIZA AS DUAS
029700* CONTAS NA MESMA PASSAGEM (MODELO DA ROTINA DE TRANSFERENCIA
029800* DO LOTE NOTURNO ANTIGO)
029900*----------------------------------------------------------------
030000 TRANSFERIR.                                                      CR-4489
030010*    1O PASSO - LOCALIZA A CONTA DE ORIGEM EM W-CONTA-A
030100     MOVE TI-TRN-ACC-ID TO WA-ID.
030200     MOVE OP-LOCALIZAR-ID TO W-LK-OPERACAO-CTA.
030300     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
030400                           WA-ACHADO WA-REG.
030500     IF WA-CONTA-NAO-ACHADA
030600         MOVE TI-TRN-ACC-ID TO WM2-ID
030700         MOVE W-MSG-NAO-EXISTE TO W-MENSAGEM-ERRO
030800         ADD 1 TO W-QTD-REJEITADAS
030900         GO TO TRANSFERIR-EXIT.
030910*    REGRA "CONTAS DIFERENTES" - NAO SE TRANSFERE DE UMA CONTA
030920*    PARA ELA PROPRIA
031000     IF TI-TRN-ACC-ID = TI-TRN-TARGET-ID
031100         MOVE "AS CONTAS SAO DIFERENTES" TO W-MENSAGEM-ERRO
031200         ADD 1 TO W-QTD-REJEITADAS
031300         GO TO TRANSFERIR-EXIT.
031310*    2O PASSO - LOCALIZA A CONTA DESTINO EM W-CONTA-B (AREA
031320*    SEPARADA DE W-CONTA-A, VER O COMENTARIO DO SEU 01-LEVEL)
031400     MOVE TI-TRN-TARGET-ID TO WB-ID.
031500     MOVE OP-LOCALIZAR-ID TO W-LK-OPERACAO-CTA.
031600     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-B-CPF
031700                           WB-ACHADO WB-REG.
031800     IF WB-CONTA-NAO-ACHADA
031900         MOVE TI-TRN-TARGET-ID TO WM2-ID
032000         MOVE W-MSG-NAO-EXISTE TO W-MENSAGEM-ERRO
032100         ADD 1 TO W-QTD-REJEITADAS
032200         GO TO TRANSFERIR-EXIT.
032210*    MESMA REGRA DE SALDO DO SAQUE, APLICADA A CONTA DE ORIGEM
032300     IF WA-SALDO < TI-TRN-AMOUNT
032400         MOVE TI-TRN-ACC-ID TO WM3-ID
032500         MOVE W-MSG-SALDO-INSUF TO W-MENSAGEM-ERRO
032600         ADD 1 TO W-QTD-REJEITADAS
032700         GO TO TRANSFERIR-EXIT.
032710*    PASSOU EM TODAS AS VERIFICACOES - MOVE O IMPORTE DE UMA
032720*    CONTA PARA A OUTRA E REGRAVA AS DUAS, CADA UMA COM O SEU
032730*    PROPRIO CALL A CTA0200 (NAO HA REGRAVACAO EM LOTE DE DUAS)
032800     SUBTRACT TI-TRN-AMOUNT FROM WA-SALDO.
032900     ADD TI-TRN-AMOUNT TO WB-SALDO.
033000     MOVE OP-GRAVAR TO W-LK-OPERACAO-CTA.
033100     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
033200                           WA-ACHADO WA-REG.
033300     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-B-CPF
033400                           WB-ACHADO WB-REG.
033410*    NUMERO DE ORDEM SO PARA CONFERENCIA MANUAL, NAO SAI NO
033420*    RELATORIO IMPRESSO
033500     ADD 1 TO W-SEQ-TRANSFERENCIA.
033600     ADD TI-TRN-AMOUNT TO W-TOTAL-TRANSFERIDO.
033700     MOVE "OK" TO W-MENSAGEM-ERRO.
033800     ADD 1 TO W-QTD-APLICADAS.
033900 TRANSFERIR-EXIT.
034000     EXIT.
034100*----------------------------------------------------------------
034200* ATUALIZACAO DE DADOS CADASTRAIS. A CONTA-ID PRINCIPAL
034300* IDENTIFICA O REGISTO A MUDAR; A CONTA-ID DESTINO E A MESMA
034400* NOS DADOS NOVOS, DEVENDO COINCIDIR (REGRA "CONTAS DIFERENTES")
034500*----------------------------------------------------------------
034600 ATUALIZAR.                                                       CR-4511
034610*    LOCALIZA A CONTA A ATUALIZAR PELO ID PRINCIPAL DA TRANSACAO
034700     MOVE TI-TRN-ACC-ID TO WA-ID.
034800     MOVE OP-LOCALIZAR-ID TO W-LK-OPERACAO-CTA.
034900     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
035000                           WA-ACHADO WA-REG.
035100     IF WA-CONTA-NAO-ACHADA
035200         MOVE TI-TRN-ACC-ID TO WM2-ID
035300         MOVE W-MSG-NAO-EXISTE TO W-MENSAGEM-ERRO
035400         ADD 1 TO W-QTD-REJEITADAS
035500         GO TO ATUALIZAR-EXIT.
035510*    A TRANSACAO DE ATUALIZACAO REPETE A CONTA-ID NO CAMPO
035520*    TI-TRN-TARGET-ID DE PROPOSITO - SE NAO COINCIDIR, O
035530*    REGISTO DE ENTRADA ESTA MAL FORMADO E E REJEITADO
035600     IF TI-TRN-TARGET-ID NOT = TI-TRN-ACC-ID
035700         MOVE "AS CONTAS SAO DIFERENTES" TO W-MENSAGEM-ERRO
035800         ADD 1 TO W-QTD-REJEITADAS
035900         GO TO ATUALIZAR-EXIT.
035910*    SUBSTITUI OS DADOS CADASTRAIS NA AREA DE TRABALHO E GRAVA.
035920*    O SALDO (WA-SALDO) NAO E TOCADO NESTA OPERACAO
036000     MOVE TI-TRN-AGENCY TO WA-AGENCIA.
036100     MOVE TI-TRN-NUMBER TO WA-NUMERO.
036200     MOVE TI-TRN-HOLDER TO WA-TITULAR.
036300     MOVE TI-TRN-CPF    TO WA-CPF.
036400     MOVE OP-GRAVAR TO W-LK-OPERACAO-CTA.
036500     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
036600                           WA-ACHADO WA-REG.
036700     MOVE "OK" TO W-MENSAGEM-ERRO.
036800     ADD 1 TO W-QTD-APLICADAS.
036900 ATUALIZAR-EXIT.
037000     EXIT.
037100*----------------------------------------------------------------
037200* IMPRIME UMA LINHA DE DETALHE PARA A TRANSACAO PROCESSADA.
037300* O IMPORTE SO APARECE PARA DEPOSITO, SAQUE E TRANSFERENCIA
037400*----------------------------------------------------------------
037500 ESCREVE-DETALHE.
037510*    CHAMADO NO FIM DE CADA VOLTA DO CICLO PRINCIPAL, TENHA A
037520*    TRANSACAO SIDO ACEITA OU REJEITADA - GARANTE UMA LINHA DE
037530*    LISTADO POR TRANSACAO LIDA
037600     MOVE SPACE TO W-LINHA-DETALHE.
037700     MOVE TI-TRN-ACC-ID TO WD-CONTA-ID.
037710*    "?" FICA SE O TIPO NAO BATER EM NENHUM DOS IF A SEGUIR
037800     MOVE "?" TO WD-TIPO.
037900     IF TI-TRN-TYPE = TT-OPEN
038000         MOVE "OPEN" TO WD-TIPO.
038010*    SO NESTES TRES TIPOS O IMPORTE DA TRANSACAO SAI NO LISTADO
038100     IF TI-TRN-TYPE = TT-DEPOSIT
038200         MOVE "DEPOSIT" TO WD-TIPO
038300         MOVE TI-TRN-AMOUNT TO WD-IMPORTE.
038400     IF TI-TRN-TYPE = TT-WITHDRAW
038500         MOVE "WITHDRAW" TO WD-TIPO
038600         MOVE TI-TRN-AMOUNT TO WD-IMPORTE.
038700     IF TI-TRN-TYPE = TT-TRANSFER
038800         MOVE "TRANSFER" TO WD-TIPO
038900         MOVE TI-TRN-AMOUNT TO WD-IMPORTE.
039000     IF TI-TRN-TYPE = TT-UPDATE
039100         MOVE "UPDATE" TO WD-TIPO.
039410*    A DISPOSICAO E A MENSAGEM DEIXADA PELO PARAGRAFO DA
039420*    TRANSACAO (OK OU O MOTIVO DA REJEICAO)
039500     MOVE W-MENSAGEM-ERRO TO WD-DISPOSICAO.
039600     WRITE RO-PRINT-LINE FROM W-LINHA-DETALHE.
039700 ESCREVE-DETALHE-EXIT.
039800     EXIT.
039900*----------------------------------------------------------------
040000* ABRE OS FICHEIROS DE ENTRADA E SAIDA DO LOTE. O MAESTRO DE
040100* CONTAS E GERIDO PELO MODULO CTA0200, NAO SE ABRE AQUI
040200*----------------------------------------------------------------
040300 ABRIR-ARQUIVOS.
040310*    FICHEIRO DE ENTRADA PRIMEIRO - SE NAO ABRIR, NAO HA NADA
040320*    A FAZER E O LOTE VAI DIRETO PARA O ERRO DE SISTEMA
040400     OPEN INPUT TRANSACTIONS-IN.
040500     IF NOT FS-TRANSIN-OK
040600         GO TO PSYS-ERR.
040610*    FICHEIRO DE SAIDA DO LISTADO - MESMA CONFERENCIA
040700     OPEN OUTPUT REPORT-OUT.
040800     IF NOT FS-LISTADO-OK
040900         GO TO PSYS-ERR.
041000 ABRIR-ARQUIVOS-EXIT.
041100     EXIT.
041200*----------------------------------------------------------------
041300* PEDE AO MODULO CTA0200 PARA CARREGAR O MAESTRO DE CONTAS
041400* (FICHEIRO ACCOUNTS-IN) NA TABELA EM MEMORIA
041500*----------------------------------------------------------------
041600 CARREGAR-MAESTRO.
041610*    W-CONTA-A/WA-REG VAO VAZIOS NESTA CHAMADA - A OP-CARREGAR
041620*    NAO USA NENHUM DELES, SO ABRE E LE O ACCOUNTS-IN POR DENTRO
041700     MOVE OP-CARREGAR TO W-LK-OPERACAO-CTA.
041800     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
041900                           WA-ACHADO WA-REG.
042000 CARREGAR-MAESTRO-EXIT.
042100     EXIT.
042150*----------------------------------------------------------------
042160* IMPRIME O CABECALHO DO LISTADO - TITULO DA INSTITUICAO, NUMERO
042170* DE LOTE (DATA DO SISTEMA, CR-4980), UMA LINHA EM BRANCO E OS
042180* TITULOS DE COLUNA
042190*----------------------------------------------------------------
042200 IMPRIME-CABECALHO.                                               CR-4721
042210*    ACCEPT FROM DATE DEVOLVE AAMMDD EM W-NUM-LOTE - E O NUMERO
042220*    DE LOTE QUE VAI NO CABECALHO (VER CR-4980)                    CR-4980
042230     ACCEPT W-NUM-LOTE FROM DATE.                                  CR-4980
042240     MOVE W-NUM-LOTE TO WH-NUM-LOTE.                               CR-4980
042300     WRITE RO-PRINT-LINE FROM W-LINHA-CABECALHO.
042400     MOVE SPACE TO RO-PRINT-LINE.
042500     WRITE RO-PRINT-LINE.
042600     WRITE RO-PRINT-LINE FROM W-LINHA-TITULOS.
042700 IMPRIME-CABECALHO-EXIT.
042800     EXIT.
042900*----------------------------------------------------------------
043000* FIM DO LOTE - REGRAVA O MAESTRO DE CONTAS ATUALIZADO, FECHA
043100* O AVISO DE NOVAS CONTAS E IMPRIME OS TOTAIS DE CONTROLE
043200*----------------------------------------------------------------
043300 FINALIZAR.
043310*    REGRAVA O MAESTRO COMPLETO (OP-REGRAVAR) COM TODAS AS
043320*    ALTAS E ATUALIZACOES DO LOTE, PARA SERVIR DE ENTRADA AO
043330*    PROXIMO CICLO
043400     MOVE OP-REGRAVAR TO W-LK-OPERACAO-CTA.
043500     CALL "CTA0200" USING W-LK-OPERACAO-CTA W-CONTA-A-CPF
043600                           WA-ACHADO WA-REG.
043610*    FECHA O FICHEIRO DE AVISOS (SE NENHUMA CONTA FOI ABERTA,
043620*    O CTA0300 NEM CHEGA A ABRIR O FICHEIRO - VER A LOGICA DE
043630*    W-ABERTO NESSE MODULO)
043700     MOVE OP-FECHAR TO W-LK-OPERACAO-NOTIF.
043800     CALL "CTA0300" USING W-LK-OPERACAO-NOTIF W-CONTA-A-CPF.
043900     PERFORM IMPRIME-RODAPE THRU IMPRIME-RODAPE-EXIT.
044000     CLOSE TRANSACTIONS-IN.
044100     CLOSE REPORT-OUT.
044200     GO TO FIM.
044300 IMPRIME-RODAPE.                                                  CR-4600
044310*    SETE LINHAS DE TOTAIS - UMA POR CONTADOR/ACUMULADOR DO
044320*    LOTE. CADA BLOCO REPETE O PADRAO MOVE ROTULO / MOVE VALOR /
044330*    WRITE, SEM UMA TABELA DE ROTULOS PORQUE SAO SO SETE LINHAS
044400     MOVE SPACE TO W-LINHA-RODAPE.
044500     MOVE "TRANSACTIONS READ" TO WR-ROTULO.
044600     MOVE W-QTD-LIDAS TO WR-VALOR.
044700     WRITE RO-PRINT-LINE FROM W-LINHA-RODAPE.
044800     MOVE SPACE TO W-LINHA-RODAPE.
044900     MOVE "TRANSACTIONS APPLIED" TO WR-ROTULO.
045000     MOVE W-QTD-APLICADAS TO WR-VALOR.
045100     WRITE RO-PRINT-LINE FROM W-LINHA-RODAPE.
045200     MOVE SPACE TO W-LINHA-RODAPE.
045300     MOVE "TRANSACTIONS REJECTED" TO WR-ROTULO.
045400     MOVE W-QTD-REJEITADAS TO WR-VALOR.
045500     WRITE RO-PRINT-LINE FROM W-LINHA-RODAPE.
045600     MOVE SPACE TO W-LINHA-RODAPE.
045700     MOVE "ACCOUNTS OPENED" TO WR-ROTULO.
045800     MOVE W-QTD-ABERTAS TO WR-VALOR.
045900     WRITE RO-PRINT-LINE FROM W-LINHA-RODAPE.
046000     MOVE SPACE TO W-LINHA-RODAPE.
046100     MOVE "TOTAL DEPOSITED" TO WR-ROTULO.
046200     MOVE W-TOTAL-DEPOSITADO TO WR-VALOR.
046300     WRITE RO-PRINT-LINE FROM W-LINHA-RODAPE.
046400     MOVE SPACE TO W-LINHA-RODAPE.
046500     MOVE "TOTAL WITHDRAWN" TO WR-ROTULO.
046600     MOVE W-TOTAL-SACADO TO WR-VALOR.
046700     WRITE RO-PRINT-LINE FROM W-LINHA-RODAPE.
046800     MOVE SPACE TO W-LINHA-RODAPE.
046900     MOVE "TOTAL TRANSFERRED" TO WR-ROTULO.
047000     MOVE W-TOTAL-TRANSFERIDO TO WR-VALOR.
047100     WRITE RO-PRINT-LINE FROM W-LINHA-RODAPE.
047200 IMPRIME-RODAPE-EXIT.
047300     EXIT.
047400*----------------------------------------------------------------
047500* PARAGRAFO DE ERRO DE SISTEMA, USADO QUANDO UM FICHEIRO NAO
047600* ABRE CORRETAMENTE. ENCERRA O LOTE SEM PROCESSAR TRANSACOES
047700*----------------------------------------------------------------
047800 PSYS-ERR.
047810*    FS-TRANSIN OU FS-LISTADO SAO MOSTRADOS NO CONSOLE PARA O
047820*    OPERADOR IDENTIFICAR QUAL DOS DOIS FICHEIROS FALHOU
047900     DISPLAY "ERRO NA ABERTURA DE FICHEIROS DO LOTE".
047910     DISPLAY "FS-TRANSIN = " FS-TRANSIN " FS-LISTADO = "
047920          FS-LISTADO.
048000     GO TO FIM.
048010*----------------------------------------------------------------
048020* FIM FISICO DO PROGRAMA - CHEGA AQUI TANTO PELO CAMINHO NORMAL
048030* (FINALIZAR) COMO PELO ERRO DE SISTEMA (PSYS-ERR)
048040*----------------------------------------------------------------
048100 FIM.
048110     STOP RUN.
