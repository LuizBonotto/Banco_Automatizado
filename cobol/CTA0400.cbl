000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTA0400.
000300 AUTHOR. M. CARMEN RUIZ.
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN. 12/04/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*----------------------------------------------------------------
000900* UTILITARIO DE CARGA DE DADOS DE ENSAIO PARA O LOTE CTA0100.
001000* GRAVA UM PEQUENO CONJUNTO DE CONTAS E TRANSACOES DE TESTE NOS
001100* FICHEIROS ACCOUNTS-IN E TRANSACTIONS-IN. NAO FAZ PARTE DO
001200* PROCESSAMENTO DIARIO - E SO PARA PREPARAR O AMBIENTE DE TESTE
001300* ANTES DE UMA NOVA VERSAO DO LOTE. MUDAR OS VALORES ABAIXO
001400* CADA VEZ QUE SE PRECISAR DE UM CONJUNTO DIFERENTE
001410*
001420* O CONJUNTO GRAVADO E PEQUENO DE PROPOSITO - TRES CONTAS E
001430* CINCO TRANSACOES, UMA DE CADA TIPO (O, D, W, T, U) - PARA
001440* SERVIR DE CASO DE TESTE MINIMO DE UMA EXECUCAO DO CTA0100
001500*----------------------------------------------------------------
001600* HISTORICO DE MODIFICACOES
001700*----------------------------------------------------------------
001800* 12/04/89  MCR  CR-4405  VERSAO INICIAL - SO CONTAS DE TESTE     CR-4405
001900* 03/09/90  MCR  CR-4487  INCLUIDAS TRANSACOES DE TESTE           CR-4487
002000* 22/01/93  PSN  CR-4520  AUMENTADO O NUMERO DE CONTAS DE TESTE   CR-4520
002100* 11/10/98  JAL  CR-4670  PREPARACAO PARA O ANO 2000 - SEM        CR-4670
002200*                         CAMPOS DE DATA NESTE UTILITARIO
002210* 06/01/01  JAL  CR-4715  REVISAO POS-AN2000 - SEM ALTERACOES     CR-4715
002220* 19/08/03  MCR  CR-4790  INCLUIDA A TRANSACAO DE TIPO "U" NO     CR-4790
002230*                         CONJUNTO DE ENSAIO (ATUALIZACAO DE
002240*                         CADASTRO)
002250* 02/05/06  PSN  CR-4865  INCLUIDA A VERIFICACAO DO FILE STATUS   CR-4865
002260*                         APOS CADA OPEN, PEDIDO DO AUDITOR
002270* 15/10/09  RIS  CR-4920  NENHUMA MUDANCA DE LOGICA - REVISAO     CR-4920
002280*                         GERAL PARA A AUDITORIA EXTERNA ANUAL
002290* 11/02/12  MCR  CR-4965  REVISTOS OS COMENTARIOS DO UTILITARIO   CR-4965
002300*                         PARA A NORMA DE DOCUMENTACAO DO
002310*                         DEPARTAMENTO
002320*----------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
002910*    OS DOIS FICHEIROS DE ENSAIO SAO GRAVADOS EM LINE SEQUENTIAL
002920*    PARA PODEREM SER LIDOS OU EDITADOS COM UM EDITOR DE TEXTO
002930*    COMUM NO AMBIENTE DE TESTE
003000     SELECT ACCOUNTS-IN ASSIGN TO DISK
003100     ORGANIZATION IS LINE SEQUENTIAL
003200     ACCESS MODE IS SEQUENTIAL
003300     VALUE OF FILE-ID IS "ACCTSIN"
003400     FILE STATUS IS FS-ACCTIN.
003500     SELECT TRANSACTIONS-IN ASSIGN TO DISK
003600     ORGANIZATION IS LINE SEQUENTIAL
003700     ACCESS MODE IS SEQUENTIAL
003800     VALUE OF FILE-ID IS "TRANSIN"
003900     FILE STATUS IS FS-TRANSIN.
004000 DATA DIVISION.
004100 FILE SECTION.
004150*----------------------------------------------------------------
004160* REGISTO DE CONTA DE TESTE - MESMO LAYOUT DO FICHEIRO MAESTRO
004170* LIDO PELO CTA0100, PARA QUE O CONJUNTO GRAVADO AQUI SEJA
004180* ACEITE SEM ADAPTACAO PELO LOTE REAL
004190*----------------------------------------------------------------
004200 FD  ACCOUNTS-IN
004300     LABEL RECORD STANDARD.
004400 01  ST-ACCOUNT-REC.
004410*    CHAVE UNICA DA CONTA NO MAESTRO
004500     05 ST-ACC-ID               PIC 9(10).
004600     05 ST-ACC-AGENCY           PIC 9(4).
004700     05 ST-ACC-NUMBER           PIC 9(8).
004710*    SALDO COM SINAL - AS CONTAS DE ENSAIO FICAM SEMPRE
004720*    POSITIVAS, MAS O CAMPO ACEITA NEGATIVO COMO NO REAL
004800     05 ST-ACC-BALANCE          PIC S9(13)V99.
004900     05 ST-ACC-HOLDER           PIC X(30).
005000     05 ST-ACC-CPF              PIC X(14).
005100     05 FILLER                  PIC X(01).
005200 01  ST-ACCOUNT-REC-R REDEFINES ST-ACCOUNT-REC.
005300*    VISAO ANTIGA DO SALDO, SEPARADO EM EUROS E CENTIMOS,
005400*    MANTIDA PELA COMPATIBILIDADE COM OS LISTADOS IMPRESSOS
005500     05 ST-ACC-ID-R             PIC 9(10).
005600     05 ST-ACC-AGENCY-R         PIC 9(4).
005700     05 ST-ACC-NUMBER-R         PIC 9(8).
005800     05 ST-ACC-SALDO-ENT        PIC S9(11).
005900     05 ST-ACC-SALDO-DEC        PIC 9(2).
006000     05 ST-ACC-HOLDER-R         PIC X(30).
006100     05 ST-ACC-CPF-R            PIC X(14).
006200     05 FILLER                  PIC X(01).
006250*----------------------------------------------------------------
006260* REGISTO DE TRANSACAO DE TESTE - MESMO LAYOUT DO FICHEIRO DE
006270* MOVIMENTO LIDO PELO CTA0100. O TIPO EM TI-TRN-TYPE DEFINE
006280* QUAIS DOS OUTROS CAMPOS SAO RELEVANTES EM CADA TRANSACAO
006290*----------------------------------------------------------------
006300 FD  TRANSACTIONS-IN
006400     LABEL RECORD STANDARD.
006500 01  TI-TRAN-REC.
006510*    O=ABERTURA  D=DEPOSITO  W=SAQUE  T=TRANSFERENCIA
006520*    U=ATUALIZACAO DE CADASTRO
006600     05 TI-TRN-TYPE              PIC X(01).
006700     05 TI-TRN-ACC-ID            PIC 9(10).
006750*    CONTA DESTINO - SO PREENCHIDO NAS TRANSACOES DE TIPO T
006800     05 TI-TRN-TARGET-ID         PIC 9(10).
006900     05 TI-TRN-AMOUNT            PIC S9(13)V99.
007000     05 TI-TRN-AGENCY            PIC 9(4).
007100     05 TI-TRN-NUMBER            PIC 9(8).
007200     05 TI-TRN-HOLDER            PIC X(30).
007300     05 TI-TRN-CPF               PIC X(14).
007400     05 FILLER                   PIC X(01).
007500 01  TI-TRAN-REC-R REDEFINES TI-TRAN-REC.
007600*    VISAO ANTIGA DO IMPORTE, SEPARADO EM EUROS E CENTIMOS,
007700*    MANTIDA PELA COMPATIBILIDADE COM OS LISTADOS IMPRESSOS
007800     05 TI-TRN-TYPE-R            PIC X(01).
007900     05 TI-TRN-ACC-ID-R          PIC 9(10).
008000     05 TI-TRN-TARGET-ID-R       PIC 9(10).
008100     05 TI-TRN-IMPORTE-ENT       PIC S9(11).
008200     05 TI-TRN-IMPORTE-DEC       PIC 9(2).
008300     05 FILLER                   PIC X(55).
008400 WORKING-STORAGE SECTION.
008410*    CODIGOS DE ESTADO DOS DOIS FICHEIROS GRAVADOS - "00" NORMAL
008500 77  FS-ACCTIN                   PIC X(02).
008510     88 FS-ACCTIN-OK             VALUE "00".                      CR-4865
008600 77  FS-TRANSIN                  PIC X(02).
008610     88 FS-TRANSIN-OK            VALUE "00".                      CR-4865
008700 01  W-CONTADORES.
008800     05 W-QTD-CONTAS              PIC 9(4) COMP VALUE ZERO.
008900     05 W-QTD-TRANS                PIC 9(4) COMP VALUE ZERO.
009000 01  W-CONTADORES-R REDEFINES W-CONTADORES.
009100*    VISAO SO-NUMERICA DOS CONTADORES, USADA SO PELO OPERADOR
009200*    NO DEBUG DESTE UTILITARIO EM AMBIENTE DE TESTE
009300     05 W-CONTADORES-BYTES        PIC X(04).
009320*    MENSAGEM FIXA MOSTRADA NO DISPLAY QUANDO UM DOS OPEN FALHA
009330 78  TXT-ERRO-OPEN VALUE "ERRO NA ABERTURA DE UM DOS FICHEIROS".   CR-4865
009400 PROCEDURE DIVISION.
009410*----------------------------------------------------------------
009420* PARAGRAFO PRINCIPAL DESTE UTILITARIO - GRAVA AS CONTAS DE
009430* TESTE E DEPOIS AS TRANSACOES DE TESTE, NESSA ORDEM, PORQUE O
009440* CTA0100 PRECISA DO MAESTRO CARREGADO ANTES DE LER O MOVIMENTO
009500*----------------------------------------------------------------
009600* MUDAR OS DADOS DESTE PARAGRAFO CADA VEZ QUE SE PRECISAR DE UM
009700* CONJUNTO DE CONTAS DE TESTE DIFERENTE
009800*----------------------------------------------------------------
009900 INICIO.                                                     CR-4520
009910*    ABRE O FICHEIRO DE CONTAS E CONFERE O FILE STATUS - SE O
009920*    DISCO ESTIVER CHEIO OU O FICHEIRO ESTIVER PROTEGIDO, NAO
009930*    HA SENTIDO EM CONTINUAR A GRAVAR REGISTOS
010000     OPEN OUTPUT ACCOUNTS-IN.
010010     IF NOT FS-ACCTIN-OK                                          CR-4865
010020         DISPLAY TXT-ERRO-OPEN
010030         DISPLAY "FS-ACCTIN = " FS-ACCTIN
010040         GO TO SAIR.
010050*    1A CONTA DE ENSAIO - TITULAR COM SALDO POSITIVO NORMAL
010100     MOVE 0000000001 TO ST-ACC-ID.
010200     MOVE 0001       TO ST-ACC-AGENCY.
010300     MOVE 00000001   TO ST-ACC-NUMBER.
010400     MOVE 1500.00    TO ST-ACC-BALANCE.
010500     MOVE "JOAO DA SILVA"              TO ST-ACC-HOLDER.
010600     MOVE "000.000.001-00"             TO ST-ACC-CPF.
010700     WRITE ST-ACCOUNT-REC.
010800     ADD 1 TO W-QTD-CONTAS.
010810*    2A CONTA DE ENSAIO - SALDO MENOR, USADA NOS TESTES DE SAQUE
010900     MOVE 0000000002 TO ST-ACC-ID.
011000     MOVE 0001       TO ST-ACC-AGENCY.
011100     MOVE 00000002   TO ST-ACC-NUMBER.
011200     MOVE 300.50     TO ST-ACC-BALANCE.
011300     MOVE "MARIA OLIVEIRA"             TO ST-ACC-HOLDER.
011400     MOVE "000.000.002-00"             TO ST-ACC-CPF.
011500     WRITE ST-ACCOUNT-REC.
011600     ADD 1 TO W-QTD-CONTAS.
011610*    3A CONTA DE ENSAIO - OUTRA AGENCIA, USADA NOS TESTES DE
011620*    TRANSFERENCIA ENTRE AGENCIAS DIFERENTES
011700     MOVE 0000000003 TO ST-ACC-ID.
011800     MOVE 0002       TO ST-ACC-AGENCY.
011900     MOVE 00000001   TO ST-ACC-NUMBER.
012000     MOVE 9999.99    TO ST-ACC-BALANCE.
012100     MOVE "PEDRO ALMEIDA"              TO ST-ACC-HOLDER.
012200     MOVE "000.000.003-00"             TO ST-ACC-CPF.
012300     WRITE ST-ACCOUNT-REC.
012400     ADD 1 TO W-QTD-CONTAS.
012500     CLOSE ACCOUNTS-IN.
012600 GERAR-TRANSACOES.                                                 CR-4487
012610*    ABRE O FICHEIRO DE TRANSACOES DE ENSAIO, COM A MESMA
012620*    CONFERENCIA DE FILE STATUS FEITA PARA O ACCOUNTS-IN
012700     OPEN OUTPUT TRANSACTIONS-IN.
012710     IF NOT FS-TRANSIN-OK                                         CR-4865
012720         DISPLAY TXT-ERRO-OPEN
012730         DISPLAY "FS-TRANSIN = " FS-TRANSIN
012740         GO TO SAIR.
012750*    TRANSACAO 1 - ABERTURA DE UMA CONTA NOVA (ACC-ID 4, AINDA
012760*    NAO EXISTE NO MAESTRO GRAVADO POR INICIO)
012800     MOVE "O"             TO TI-TRN-TYPE.
012900     MOVE 0000000004      TO TI-TRN-ACC-ID.
013000     MOVE ZERO            TO TI-TRN-TARGET-ID.
013100     MOVE 0.00            TO TI-TRN-AMOUNT.
013200     MOVE 0003            TO TI-TRN-AGENCY.
013300     MOVE 00000001        TO TI-TRN-NUMBER.
013400     MOVE "ANA COSTA"     TO TI-TRN-HOLDER.
013500     MOVE "000.000.004-00" TO TI-TRN-CPF.
013600     WRITE TI-TRAN-REC.
013700     ADD 1 TO W-QTD-TRANS.
013710*    TRANSACAO 2 - DEPOSITO NA CONTA 1
013800     MOVE "D"             TO TI-TRN-TYPE.
013900     MOVE 0000000001      TO TI-TRN-ACC-ID.
014000     MOVE ZERO            TO TI-TRN-TARGET-ID.
014100     MOVE 250.00          TO TI-TRN-AMOUNT.
014200     MOVE ZERO            TO TI-TRN-AGENCY.
014300     MOVE ZERO            TO TI-TRN-NUMBER.
014400     MOVE SPACE           TO TI-TRN-HOLDER.
014500     MOVE SPACE           TO TI-TRN-CPF.
014600     WRITE TI-TRAN-REC.
014700     ADD 1 TO W-QTD-TRANS.
014710*    TRANSACAO 3 - SAQUE NA CONTA 2
014800     MOVE "W"             TO TI-TRN-TYPE.
014900     MOVE 0000000002      TO TI-TRN-ACC-ID.
015000     MOVE ZERO            TO TI-TRN-TARGET-ID.
015100     MOVE 50.00           TO TI-TRN-AMOUNT.
015200     MOVE ZERO            TO TI-TRN-AGENCY.
015300     MOVE ZERO            TO TI-TRN-NUMBER.
015400     MOVE SPACE           TO TI-TRN-HOLDER.
015500     MOVE SPACE           TO TI-TRN-CPF.
015600     WRITE TI-TRAN-REC.
015700     ADD 1 TO W-QTD-TRANS.
015710*    TRANSACAO 4 - TRANSFERENCIA DA CONTA 1 PARA A CONTA 3
015800     MOVE "T"             TO TI-TRN-TYPE.
015900     MOVE 0000000001      TO TI-TRN-ACC-ID.
016000     MOVE 0000000003      TO TI-TRN-TARGET-ID.
016100     MOVE 100.00          TO TI-TRN-AMOUNT.
016200     MOVE ZERO            TO TI-TRN-AGENCY.
016300     MOVE ZERO            TO TI-TRN-NUMBER.
016400     MOVE SPACE           TO TI-TRN-HOLDER.
016500     MOVE SPACE           TO TI-TRN-CPF.
016600     WRITE TI-TRAN-REC.
016700     ADD 1 TO W-QTD-TRANS.
016710*    TRANSACAO 5 - ATUALIZACAO DE CADASTRO DA CONTA 2 (TROCA DE
016720*    AGENCIA, NUMERO E NOME DO TITULAR)
016800     MOVE "U"             TO TI-TRN-TYPE.
016900     MOVE 0000000002      TO TI-TRN-ACC-ID.
017000     MOVE 0000000002      TO TI-TRN-TARGET-ID.
017100     MOVE ZERO            TO TI-TRN-AMOUNT.
017200     MOVE 0001            TO TI-TRN-AGENCY.
017300     MOVE 00000009        TO TI-TRN-NUMBER.
017400     MOVE "MARIA OLIVEIRA SOUZA"       TO TI-TRN-HOLDER.
017500     MOVE "000.000.002-00"             TO TI-TRN-CPF.
017600     WRITE TI-TRAN-REC.
017700     ADD 1 TO W-QTD-TRANS.
017800     CLOSE TRANSACTIONS-IN.
017810*    MOSTRA NO CONSOLE DO OPERADOR QUANTOS REGISTOS FORAM
017820*    GRAVADOS EM CADA FICHEIRO, PARA CONFERENCIA MANUAL
017900     DISPLAY "CONTAS GRAVADAS: " W-QTD-CONTAS.
018000     DISPLAY "TRANSACOES GRAVADAS: " W-QTD-TRANS.
018010     GO TO SAIR.
018020 SAIR.
018030*    FIM DO UTILITARIO - NAO HA GOBACK PORQUE E EXECUTADO COMO
018040*    PROGRAMA PRINCIPAL INDEPENDENTE, NAO CHAMADO POR CALL
018050     STOP RUN.
