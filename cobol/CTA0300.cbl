000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTA0300.
000300 AUTHOR. R. IRENE SOTO.
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN. 22/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*----------------------------------------------------------------
000900* MODULO DE AVISO AO TITULAR (SUBSTITUI O ANTIGO ENVIO DE
001000* CARTA POR CORREIO). POR CADA CONTA ABERTA COM SUCESSO NO
001100* LOTE, O PROGRAMA PRINCIPAL CHAMA ESTE MODULO UMA VEZ PARA
001200* REGISTAR O AVISO NO FICHEIRO NOTIFY-OUT.
001210*
001220* O MODULO E CHAMADO COM DOIS PARAMETROS - A OPERACAO (W=
001230* ESCREVER, C=FECHAR) E O CPF DO TITULAR. NAO TEM CONHECIMENTO
001240* NENHUM DA CONTA EM SI, SO DO CPF - POR ISSO PODE SER REUTILI-
001250* ZADO POR OUTROS LOTES QUE UM DIA PRECISEM DE AVISAR O TITULAR
001260* DE OUTRO EVENTO, BASTA PASSAR O CPF CORRETO.
001300*----------------------------------------------------------------
001400* HISTORICO DE MODIFICACOES
001500*----------------------------------------------------------------
001600* 22/03/89  RIS  CR-4403  VERSAO INICIAL DO MODULO                CR-4403
001700* 09/07/91  RIS  CR-4490  SEPARADO O FECHO DO FICHEIRO NUMA       CR-4490
001800*                         OPERACAO PROPRIA (ANTES FICAVA ABERTO)
001900* 14/12/98  RIS  CR-4672  REVISAO PARA O ANO 2000 - SEM CAMPOS    CR-4672
002000*                         DE DATA NESTE MODULO
002100* 17/05/02  PSN  CR-4730  CORRIGIDO O TEXTO DO AVISO              CR-4730
002110* 03/02/04  MCR  CR-4780  INCLUIDA A CONDICAO NOTIFY-FICHEIRO-    CR-4780
002120*                         ABERTO NO LUGAR DA COMPARACAO NUMERICA
002130* 21/07/06  PSN  CR-4860  REVISTOS OS COMENTARIOS DO MODULO PARA  CR-4860
002140*                         A NORMA DE DOCUMENTACAO DO DEPARTAMENTO
002150* 09/11/08  RIS  CR-4910  NENHUMA MUDANCA DE LOGICA - REVISAO     CR-4910
002160*                         DE ROTINA DO MODULO PARA A AUDITORIA
002170* 14/03/11  MCR  CR-4960  ACRESCENTADO O CONTADOR W-QTD-NOTIF A   CR-4960
002180*                         VISAO EM BYTES PARA CONFERENCIA EM TESTE
002200*----------------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT NOTIFY-OUT ASSIGN TO DISK
003000     ORGANIZATION IS LINE SEQUENTIAL
003100     ACCESS MODE IS SEQUENTIAL
003200     VALUE OF FILE-ID IS "NOTIFOUT"
003300     FILE STATUS IS FS-NOTIFOUT.
003400 DATA DIVISION.
003500 FILE SECTION.
003510*----------------------------------------------------------------
003520* REGISTO UNICO DO FICHEIRO DE AVISOS. UMA LINHA POR CONTA
003530* ABERTA COM SUCESSO NO LOTE, SEMPRE NA ORDEM EM QUE AS CONTAS
003540* FORAM PROCESSADAS PELO CTA0100 (NAO HA REORDENACAO AQUI)
003550*----------------------------------------------------------------
003600 FD  NOTIFY-OUT
003700     LABEL RECORD STANDARD.
003800 01  NO-NOTIF-REC.
003810*    CPF DO TITULAR AVISADO, EM CLARO
003900     05 NO-CPF                  PIC X(14).
003910*    TEXTO FIXO DO AVISO COM O CPF ENCAIXADO NO MEIO
004000     05 NO-TEXTO.
004100        10 NO-TEXTO-PREFIXO     PIC X(18).
004200        10 NO-TEXTO-CPF         PIC X(14).
004300        10 NO-TEXTO-SUFIXO      PIC X(18).
004400 01  NO-NOTIF-REC-R REDEFINES NO-NOTIF-REC.
004500*    VISAO EM LINHA UNICA, USADA PELA ROTINA DE CONFERENCIA
004600*    DE CONTAGEM DE CARACTERES DO REGISTO DE AVISO
004700     05 NO-LINHA-COMPLETA       PIC X(64).
004800 WORKING-STORAGE SECTION.
004810*    CODIGO DE ESTADO DO FICHEIRO DE AVISOS - "00" NORMAL
004900 77  FS-NOTIFOUT                PIC X(02).
004910     88 FS-NOTIFOUT-OK          VALUE "00".                       CR-4780
004920*----------------------------------------------------------------
004930* AREA DE CONTROLE DO MODULO - GUARDA SE O FICHEIRO JA ESTA
004940* ABERTO (PARA NAO ABRIR DUAS VEZES) E QUANTOS AVISOS JA FORAM
004950* ESCRITOS NESTA EXECUCAO DO LOTE
004960*----------------------------------------------------------------
005000 01  W-CONTROLE.
005100     05 W-ABERTO                PIC 9(01) COMP VALUE ZERO.
005110         88 NOTIFY-FICHEIRO-ABERTO    VALUE 1.                    CR-4780
005120         88 NOTIFY-FICHEIRO-FECHADO   VALUE 0.                    CR-4780
005200     05 W-QTD-NOTIF             PIC 9(07) COMP VALUE ZERO.
005300 01  W-CONTROLE-R REDEFINES W-CONTROLE.
005400*    VISAO EM BYTES DO CONTROLE, USADA SO PELO OPERADOR NO
005500*    DEBUG DO MODULO EM AMBIENTE DE TESTE
005600     05 W-CONTROLE-BYTES        PIC X(08).
005700 01  W-CPF-AREA.
005800     05 W-CPF                   PIC X(14).
005900 01  W-CPF-AREA-R REDEFINES W-CPF-AREA.
006000*    VISAO SO-NUMERICA DO CPF (SEM OS PONTOS E O TRACO),
006100*    GUARDADA POR SE UM DIA A CONFERENCIA PRECISAR DELA
006200     05 W-CPF-SEPARADOR-1       PIC X(03).
006300     05 W-CPF-BLOCO-1           PIC X(03).
006400     05 W-CPF-SEPARADOR-2       PIC X(01).
006500     05 W-CPF-BLOCO-2           PIC X(03).
006600     05 W-CPF-SEPARADOR-3       PIC X(01).
006700     05 W-CPF-BLOCO-3           PIC X(03).
006710*    TEXTO FIXO DO AVISO, PARTIDO EM PREFIXO E SUFIXO PARA O
006720*    CPF ENCAIXAR NO MEIO DA FRASE (VER NO-TEXTO)
006800 78  TXT-PREFIXO VALUE "EMAIL PARA O CPF: ".                      CR-4730
006900 78  TXT-SUFIXO  VALUE " FOI ENVIADO".                            CR-4730
006910*    CODIGOS DE OPERACAO RECEBIDOS DO CHAMADOR EM LK-OPERACAO
007000 78  OP-ESCREVER VALUE "W".
007100 78  OP-FECHAR   VALUE "C".
007200 LINKAGE SECTION.
007210*    "W" PARA ESCREVER UM AVISO, "C" PARA FECHAR O FICHEIRO
007300 77  LK-OPERACAO                PIC X(01).
007310*    CPF DO TITULAR, SO USADO QUANDO LK-OPERACAO = OP-ESCREVER
007400 77  LK-CPF                     PIC X(14).
007500 PROCEDURE DIVISION USING LK-OPERACAO LK-CPF.
007510*----------------------------------------------------------------
007520* DESPACHO PELA OPERACAO RECEBIDA - SO HA DUAS OPERACOES NESTE
007530* MODULO, NAO HA EVALUATE NEM NECESSIDADE DE UMA TABELA DE
007540* DESPACHO, BASTAM OS DOIS IF EM SEQUENCIA
007550*----------------------------------------------------------------
007600 INICIO.
007700     IF LK-OPERACAO = OP-ESCREVER
007800         GO TO ESCREVER.
007900     IF LK-OPERACAO = OP-FECHAR
008000         GO TO FECHAR.
008100     GO TO SAIR.
008500*----------------------------------------------------------------
008600* ESCREVE UM REGISTO DE AVISO PARA O CPF RECEBIDO. O FICHEIRO
008700* E ABERTO NA PRIMEIRA CHAMADA E DEIXADO ABERTO ENTRE UMA
008800* CONTA ABERTA E A SEGUINTE, ATE SER FECHADO PELA OP "C"
008900*----------------------------------------------------------------
009000 ESCREVER.                                                   CR-4403
009010*    SO ABRE NA PRIMEIRA CHAMADA DESTE LOTE
009100     IF NOTIFY-FICHEIRO-FECHADO                                   CR-4780
009200         OPEN OUTPUT NOTIFY-OUT
009300         MOVE 1 TO W-ABERTO.
009310*    GUARDA O CPF NA AREA REDEFINIDA SO PARA A CONFERENCIA EM
009320*    AMBIENTE DE TESTE CITADA NO COMENTARIO DE W-CPF-AREA-R
009400     MOVE LK-CPF TO W-CPF.
009410*    MONTA O REGISTO DE SAIDA - PREFIXO, CPF, SUFIXO
009500     MOVE LK-CPF TO NO-CPF.
009600     MOVE TXT-PREFIXO   TO NO-TEXTO-PREFIXO.
009700     MOVE LK-CPF        TO NO-TEXTO-CPF.
009800     MOVE TXT-SUFIXO    TO NO-TEXTO-SUFIXO.
009900     WRITE NO-NOTIF-REC.
010000     ADD 1 TO W-QTD-NOTIF.
010100     GO TO SAIR.
010200*----------------------------------------------------------------
010300* FECHA O FICHEIRO DE AVISOS NO FIM DO LOTE. SE NENHUMA CONTA
010400* FOI ABERTA NO LOTE, O FICHEIRO NUNCA CHEGOU A SER ABERTO E
010500* NAO HA NADA A FECHAR
010600*----------------------------------------------------------------
010700 FECHAR.                                                     CR-4490
010800     IF NOTIFY-FICHEIRO-ABERTO                                    CR-4780
010900         CLOSE NOTIFY-OUT
011000         MOVE ZERO TO W-ABERTO.
011100     GO TO SAIR.
011200 SAIR.
011210*    RETORNA AO PROGRAMA PRINCIPAL - NAO HA STOP RUN AQUI, E
011220*    UM SUBPROGRAMA CHAMADO REPETIDAS VEZES POR CONTA ABERTA
