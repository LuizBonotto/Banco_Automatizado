000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTA0200.
000300 AUTHOR. J. ALAMEDA.
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN. 14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*----------------------------------------------------------------
000900* MODULO DE ACESSO A CONTAS (FICHEIRO MAESTRO DE CUENTAS)
001000* MANTEM UMA TABELA EM MEMORIA ORDENADA POR CONTA-ID E DA
001100* SERVICO AOS PROGRAMAS DE NEGOCIO (CTA0100) PARA:
001200*   OP 1 - CARREGAR A TABELA DESDE O FICHEIRO ACCOUNTS-IN
001300*   OP 2 - LOCALIZAR POR ID DE CONTA
001400*   OP 3 - LOCALIZAR POR CPF DO TITULAR
001500*   OP 4 - GRAVAR (ALTA OU ATUALIZACAO) UM REGISTO NA TABELA
001600*   OP 5 - REGRAVAR TODA A TABELA NO FICHEIRO ACCOUNTS-OUT
001610*
001620* O MODULO NAO SABE NADA DE TIPOS DE TRANSACAO NEM DE LOTE -
001630* SO CONHECE A TABELA E AS CINCO OPERACOES ACIMA. QUEM DECIDE
001640* QUANDO CHAMAR CADA OPERACAO E O PROGRAMA PRINCIPAL CTA0100.
001700*----------------------------------------------------------------
001800* HISTORICO DE MODIFICACOES
001900*----------------------------------------------------------------
002000* 14/03/89  JAL  CR-4401  VERSAO INICIAL DO MODULO                CR-4401
002100* 02/05/89  JAL  CR-4402  INCLUIDA A BUSCA POR CPF (ALTA)         CR-4402
002200* 19/11/90  MCR  CR-4488  INSERCAO ORDENADA NA OPCAO DE GRAVAR    CR-4488
002300* 07/02/92  MCR  CR-4510  AUMENTADO O LIMITE DA TABELA PARA 1500  CR-4510
002400* 23/08/94  PSN  CR-4599  REGRAVACAO EM ORDEM DE CONTA-ID         CR-4599
002500* 11/10/98  JAL  CR-4670  PREPARACAO PARA O ANO 2000 - CAMPOS DE  CR-4670
002600*                         DATA NAO AFETADOS NESTE MODULO
002700* 04/01/99  JAL  CR-4671  REVISAO POS-AN2000 - SEM ALTERACOES     CR-4671
002800* 30/06/01  PSN  CR-4720  AUMENTADO O LIMITE DA TABELA PARA 2000  CR-4720
002810* 14/09/04  MCR  CR-4800  INCLUIDA A CONDICAO FS-ACCTIN-OK/        CR-4800
002820*                         FS-ACCTOUT-OK NO LUGAR DA COMPARACAO
002830*                         LITERAL "00" NOS DOIS OPEN
002840* 28/02/07  JAL  CR-4870  REVISADOS OS COMENTARIOS DE CADA        CR-4870
002850*                         PARAGRAFO PARA A NOVA NORMA DE
002860*                         DOCUMENTACAO DO DEPARTAMENTO
002870* 19/06/09  PSN  CR-4915  NENHUMA MUDANCA DE LOGICA - REVISAO     CR-4915
002880*                         GERAL PARA A AUDITORIA EXTERNA ANUAL
002890* 23/01/12  MCR  CR-4958  AUMENTADO O LIMITE DA TABELA PARA 3000  CR-4958
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ACCOUNTS-IN ASSIGN TO DISK
003800     ORGANIZATION IS LINE SEQUENTIAL
003900     ACCESS MODE IS SEQUENTIAL
004000     VALUE OF FILE-ID IS "ACCTSIN"
004100     FILE STATUS IS FS-ACCTIN.
004200     SELECT ACCOUNTS-OUT ASSIGN TO DISK
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     ACCESS MODE IS SEQUENTIAL
004500     VALUE OF FILE-ID IS "ACCTOUT"
004600     FILE STATUS IS FS-ACCTOUT.
004700 DATA DIVISION.
004800 FILE SECTION.
004810*----------------------------------------------------------------
004820* FICHEIRO MAESTRO DE ENTRADA, LIDO UMA SO VEZ NA OP 1 PARA
004830* CARREGAR A TABELA STOR-TABELA EM MEMORIA. CHEGA ORDENADO
004840* POR CONTA-ID DO CICLO ANTERIOR DO LOTE (OU DO CTA0400)
004850*----------------------------------------------------------------
004900 FD  ACCOUNTS-IN
005000     LABEL RECORD STANDARD.
005100 01  ST-ACCOUNT-REC.
005200     05 ST-ACC-ID               PIC 9(10).
005300     05 ST-ACC-AGENCY           PIC 9(4).
005400     05 ST-ACC-NUMBER           PIC 9(8).
005500     05 ST-ACC-BALANCE          PIC S9(13)V99.
005600     05 ST-ACC-HOLDER           PIC X(30).
005700     05 ST-ACC-CPF              PIC X(14).
005800     05 FILLER                  PIC X(01).
005900 01  ST-ACCOUNT-REC-R REDEFINES ST-ACCOUNT-REC.
006000*    VISAO ANTIGA DO SALDO, SEPARADO EM EUROS E CENTIMOS,
006100*    MANTIDA PELA COMPATIBILIDADE COM OS LISTADOS IMPRESSOS
006200     05 ST-ACC-ID-R             PIC 9(10).
006300     05 ST-ACC-AGENCY-R         PIC 9(4).
006400     05 ST-ACC-NUMBER-R         PIC 9(8).
006500     05 ST-ACC-SALDO-ENT        PIC S9(11).
006600     05 ST-ACC-SALDO-DEC        PIC 9(2).
006700     05 ST-ACC-HOLDER-R         PIC X(30).
006800     05 ST-ACC-CPF-R            PIC X(14).
006900     05 FILLER                  PIC X(01).
006910*----------------------------------------------------------------
006920* FICHEIRO MAESTRO DE SAIDA, ESCRITO UMA SO VEZ NA OP 5 COM O
006930* CONTEUDO FINAL DA TABELA, JA COM AS ALTAS E ATUALIZACOES DO
006940* LOTE, PARA SERVIR DE ENTRADA AO PROXIMO CICLO DO LOTE
006950*----------------------------------------------------------------
007000 FD  ACCOUNTS-OUT
007100     LABEL RECORD STANDARD.
007200 01  AO-ACCOUNT-REC.
007300     05 AO-ACC-ID               PIC 9(10).
007400     05 AO-ACC-AGENCY           PIC 9(4).
007500     05 AO-ACC-NUMBER           PIC 9(8).
007600     05 AO-ACC-BALANCE          PIC S9(13)V99.
007700     05 AO-ACC-HOLDER           PIC X(30).
007800     05 AO-ACC-CPF              PIC X(14).
007900     05 FILLER                  PIC X(01).
008000 01  AO-ACCOUNT-REC-R REDEFINES AO-ACCOUNT-REC.
008010*    VISAO ANTIGA DO SALDO, MESMA IDEIA DA ST-ACCOUNT-REC-R,
008020*    MANTIDA AQUI POR SIMETRIA COM O REGISTO DE ENTRADA
008100     05 AO-ACC-ID-R             PIC 9(10).
008200     05 AO-ACC-AGENCY-R         PIC 9(4).
008300     05 AO-ACC-NUMBER-R         PIC 9(8).
008400     05 AO-ACC-SALDO-ENT        PIC S9(11).
008500     05 AO-ACC-SALDO-DEC        PIC 9(2).
008600     05 FILLER                  PIC X(44).
008700 WORKING-STORAGE SECTION.
008710*    CODIGOS DE ESTADO DOS DOIS FICHEIROS DE MAESTRO - "00"
008720*    SIGNIFICA OPERACAO NORMAL NOS DOIS CASOS
008800 77  FS-ACCTIN                  PIC X(02).
008810     88 FS-ACCTIN-OK            VALUE "00".                       CR-4800
008900 77  FS-ACCTOUT                 PIC X(02).
008910     88 FS-ACCTOUT-OK           VALUE "00".                       CR-4800
008920*    CODIGOS DE OPERACAO RECEBIDOS DO CHAMADOR EM LK-OPERACAO
009000 78  OP-CARREGAR     VALUE "1".
009100 78  OP-LOCALIZAR-ID VALUE "2".
009200 78  OP-LOCALIZAR-CPF VALUE "3".
009300 78  OP-GRAVAR       VALUE "4".
009400 78  OP-REGRAVAR     VALUE "5".
009410*----------------------------------------------------------------
009420* TABELA MESTRE EM MEMORIA - CORACAO DO MODULO. MANTIDA SEMPRE
009430* ORDENADA POR STOR-ID PARA A OP 4 PODER INSERIR NA POSICAO
009440* CERTA E A OP 5 REGRAVAR JA EM ORDEM, SEM PRECISAR DE SORT
009450*----------------------------------------------------------------
009500 01  STOR-TABELA.
009600     05 STOR-CONTA OCCURS 3000 TIMES.                             CR-4958
009700        10 STOR-ID              PIC 9(10).
009800        10 STOR-AGENCIA         PIC 9(4).
009900        10 STOR-NUMERO          PIC 9(8).
010000        10 STOR-SALDO           PIC S9(13)V99.
010100        10 STOR-TITULAR         PIC X(30).
010200        10 STOR-CPF             PIC X(14).
010250        10 FILLER               PIC X(01).
010300 01  STOR-TABELA-R REDEFINES STOR-TABELA.
010400*    VISAO DE TRABALHO COM O SALDO PARTIDO, USADA SO PARA
010500*    CONFERENCIAS MANUAIS QUANDO O OPERADOR PEDE UM DUMP
010600     05 STOR-CONTA-R OCCURS 3000 TIMES.                            CR-4958
010700        10 STOR-ID-R            PIC 9(10).
010800        10 STOR-AGENCIA-R       PIC 9(4).
010900        10 STOR-NUMERO-R        PIC 9(8).
011000        10 STOR-SALDO-ENT       PIC S9(11).
011100        10 STOR-SALDO-DEC       PIC 9(2).
011200        10 STOR-TITULAR-R       PIC X(30).
011300        10 STOR-CPF-R           PIC X(14).
011310*    QUANTIDADE DE CONTAS ATUALMENTE NA TABELA
011400 77  STOR-QTD                   PIC 9(4) COMP VALUE ZERO.
011410*    SUBSCRITO DE PERCURSO USADO PELAS OP 1, 2, 3 E 5
011500 77  STOR-IDX                   PIC 9(4) COMP VALUE ZERO.
011510*    POSICAO DE INSERCAO ENCONTRADA PELA OP 4
011600 77  STOR-POS                   PIC 9(4) COMP VALUE ZERO.
011610*    SUBSCRITO DO DESLOCAMENTO DE REGISTOS NA INSERCAO ORDENADA
011700 77  STOR-DESTINO               PIC 9(4) COMP VALUE ZERO.
011800 LINKAGE SECTION.
011810*    "1" A "5" - VER A LISTA DE OPERACOES NO CABECALHO DO MODULO
011900 77  LK-OPERACAO                PIC X(01).
011910*    CPF DE BUSCA, SO USADO NA OP 3
012000 77  LK-CONTA-CPF               PIC X(14).
012010*    DEVOLVIDO AO CHAMADOR - 1 SE A OP 2/3 ENCONTROU A CONTA
012100 77  LK-ACHADO                  PIC 9(01).
012200 01  LK-CONTA-REG.
012300     05 LK-ID                   PIC 9(10).
012400     05 LK-AGENCIA              PIC 9(4).
012500     05 LK-NUMERO               PIC 9(8).
012600     05 LK-SALDO                PIC S9(13)V99.
012700     05 LK-TITULAR              PIC X(30).
012800     05 LK-CPF                  PIC X(14).
012850     05 FILLER                  PIC X(01).
012900 PROCEDURE DIVISION USING LK-OPERACAO LK-CONTA-CPF
013000                           LK-ACHADO LK-CONTA-REG.
013010*----------------------------------------------------------------
013020* DESPACHO PELA OPERACAO RECEBIDA EM LK-OPERACAO - CINCO IF EM
013030* SEQUENCIA, SEM EVALUATE, PORQUE OS CODIGOS "1" A "5" SAO
013040* MUTUAMENTE EXCLUSIVOS E A LISTA NAO CRESCE COM FREQUENCIA
013050*----------------------------------------------------------------
013100 INICIO.                                                     CR-4401
013200     IF LK-OPERACAO = OP-CARREGAR
013300         GO TO CARREGAR.
013400     IF LK-OPERACAO = OP-LOCALIZAR-ID
013500         GO TO LOCALIZAR-ID.
013600     IF LK-OPERACAO = OP-LOCALIZAR-CPF
013700         GO TO LOCALIZAR-CPF.
013800     IF LK-OPERACAO = OP-GRAVAR
013900         GO TO GRAVAR-CONTA.
014000     IF LK-OPERACAO = OP-REGRAVAR
014100         GO TO REGRAVAR-MAESTRO.
014200     GO TO SAIR.
014600*----------------------------------------------------------------
014700* OP 1 - CARREGA A TABELA EM MEMORIA A PARTIR DO FICHEIRO
014800* MAESTRO DE ENTRADA, QUE CHEGA ORDENADO POR CONTA-ID
014900*----------------------------------------------------------------
015000 CARREGAR.                                                   CR-4401
015010*    ZERA A TABELA E ABRE O MAESTRO - SE O OPEN FALHAR, SAI
015020*    COM STOR-QTD = ZERO E O CHAMADOR TRATA O LOTE COMO VAZIO
015100     MOVE ZERO TO STOR-QTD.
015200     OPEN INPUT ACCOUNTS-IN.
015300     IF NOT FS-ACCTIN-OK                                          CR-4800
015400         GO TO SAIR.
015410*    LE TODO O FICHEIRO, UM REGISTO POR VOLTA, ATE O AT END
015500 LER-CONTA.
015600     READ ACCOUNTS-IN
015700         AT END GO TO FIM-CARGA.
015800     ADD 1 TO STOR-QTD.
015900     MOVE ST-ACC-ID      TO STOR-ID (STOR-QTD).
016000     MOVE ST-ACC-AGENCY  TO STOR-AGENCIA (STOR-QTD).
016100     MOVE ST-ACC-NUMBER  TO STOR-NUMERO (STOR-QTD).
016200     MOVE ST-ACC-BALANCE TO STOR-SALDO (STOR-QTD).
016300     MOVE ST-ACC-HOLDER  TO STOR-TITULAR (STOR-QTD).
016400     MOVE ST-ACC-CPF     TO STOR-CPF (STOR-QTD).
016500     GO TO LER-CONTA.
016600 FIM-CARGA.
016700     CLOSE ACCOUNTS-IN.
016800     GO TO SAIR.
016900*----------------------------------------------------------------
017000* OP 2 - PERCORRE A TABELA PROCURANDO O CONTA-ID RECEBIDO EM
017100* LK-ID (DENTRO DO GRUPO LK-CONTA-REG)
017200*----------------------------------------------------------------
017300 LOCALIZAR-ID.
017310*    A TABELA ESTA ORDENADA MAS A PROCURA AQUI E LINEAR - O
017320*    VOLUME DE CONTAS POR LOTE NAO JUSTIFICA UMA BUSCA BINARIA
017400     MOVE ZERO TO LK-ACHADO.
017500     MOVE 1 TO STOR-IDX.
017510*    PERCORRE ATE ACHAR O CONTA-ID OU PASSAR DO FIM DA TABELA
017600 PERCORRER-ID.
017700     IF STOR-IDX > STOR-QTD
017800         GO TO SAIR.
017810*    ACHOU - COPIA O REGISTO COMPLETO PARA A AREA DE LINKAGE
017900     IF STOR-ID (STOR-IDX) = LK-ID
018000         MOVE STOR-ID (STOR-IDX)       TO LK-ID
018100         MOVE STOR-AGENCIA (STOR-IDX)  TO LK-AGENCIA
018200         MOVE STOR-NUMERO (STOR-IDX)   TO LK-NUMERO
018300         MOVE STOR-SALDO (STOR-IDX)    TO LK-SALDO
018400         MOVE STOR-TITULAR (STOR-IDX)  TO LK-TITULAR
018500         MOVE STOR-CPF (STOR-IDX)      TO LK-CPF
018600         MOVE 1 TO LK-ACHADO
018700         GO TO SAIR.
018800     ADD 1 TO STOR-IDX.
018900     GO TO PERCORRER-ID.
019000*----------------------------------------------------------------
019100* OP 3 - PERCORRE A TABELA PROCURANDO O CPF RECEBIDO EM
019200* LK-CONTA-CPF (VARIANTE DE ALTA PELO CPF DO TITULAR)
019300*----------------------------------------------------------------
019400 LOCALIZAR-CPF.                                              CR-4402
019410*    MESMA LOGICA DE LOCALIZAR-ID, TROCANDO A CHAVE DE BUSCA DE
019420*    CONTA-ID PARA CPF DO TITULAR
019500     MOVE ZERO TO LK-ACHADO.
019600     MOVE 1 TO STOR-IDX.
019700 PERCORRER-CPF.
019800     IF STOR-IDX > STOR-QTD
019900         GO TO SAIR.
020000     IF STOR-CPF (STOR-IDX) = LK-CONTA-CPF
020100         MOVE STOR-ID (STOR-IDX)       TO LK-ID
020200         MOVE STOR-AGENCIA (STOR-IDX)  TO LK-AGENCIA
020300         MOVE STOR-NUMERO (STOR-IDX)   TO LK-NUMERO
020400         MOVE STOR-SALDO (STOR-IDX)    TO LK-SALDO
020500         MOVE STOR-TITULAR (STOR-IDX)  TO LK-TITULAR
020600         MOVE STOR-CPF (STOR-IDX)      TO LK-CPF
020700         MOVE 1 TO LK-ACHADO
020800         GO TO SAIR.
020900     ADD 1 TO STOR-IDX.
021000     GO TO PERCORRER-CPF.
021100*----------------------------------------------------------------
021200* OP 4 - GRAVA O REGISTO DE LK-CONTA-REG NA TABELA. SE O
021300* CONTA-ID JA EXISTE, SUBSTITUI-SE (ATUALIZACAO). SE NAO
021400* EXISTE, INSERE-SE MANTENDO A TABELA ORDENADA POR CONTA-ID.
021500*----------------------------------------------------------------
021600 GRAVAR-CONTA.
021610*    1O PASSO - PROCURA SE A CONTA-ID JA EXISTE (CASO DE
021620*    ATUALIZACAO, CHAMADO PELO SAQUE/DEPOSITO/TRANSFERENCIA)
021700     MOVE 1 TO STOR-IDX.
021800 PROCURAR-EXISTENTE.
021900     IF STOR-IDX > STOR-QTD
022000         GO TO INSERIR.
022100     IF STOR-ID (STOR-IDX) = LK-ID
022200         MOVE LK-AGENCIA  TO STOR-AGENCIA (STOR-IDX)
022300         MOVE LK-NUMERO   TO STOR-NUMERO (STOR-IDX)
022400         MOVE LK-SALDO    TO STOR-SALDO (STOR-IDX)
022500         MOVE LK-TITULAR  TO STOR-TITULAR (STOR-IDX)
022600         MOVE LK-CPF      TO STOR-CPF (STOR-IDX)
022700         GO TO SAIR.
022800     ADD 1 TO STOR-IDX.
022900     GO TO PROCURAR-EXISTENTE.
023000 INSERIR.                                                    CR-4488
023100*    PROCURA A POSICAO ONDE O NOVO CONTA-ID DEVE ENTRAR
023200*    PARA A TABELA CONTINUAR ORDENADA POR CONTA-ID
023300     MOVE 1 TO STOR-POS.
023400 PROCURAR-POSICAO.
023500     IF STOR-POS > STOR-QTD
023600         GO TO ABRIR-ESPACO.
023700     IF STOR-ID (STOR-POS) > LK-ID
023800         GO TO ABRIR-ESPACO.
023900     ADD 1 TO STOR-POS.
024000     GO TO PROCURAR-POSICAO.
024100 ABRIR-ESPACO.
024200*    DESLOCA OS REGISTOS SEGUINTES UMA POSICAO PARA A FRENTE,
024300*    COMECANDO PELO FIM DA TABELA PARA NAO PERDER DADOS
024400     MOVE STOR-QTD TO STOR-DESTINO.
024500 DESLOCAR.
024600     IF STOR-DESTINO < STOR-POS
024700         GO TO GRAVAR-NOVO.
024800     MOVE STOR-ID (STOR-DESTINO)
024900          TO STOR-ID (STOR-DESTINO + 1)
025000     MOVE STOR-AGENCIA (STOR-DESTINO)
025100          TO STOR-AGENCIA (STOR-DESTINO + 1)
025200     MOVE STOR-NUMERO (STOR-DESTINO)
025300          TO STOR-NUMERO (STOR-DESTINO + 1)
025400     MOVE STOR-SALDO (STOR-DESTINO)
025500          TO STOR-SALDO (STOR-DESTINO + 1)
025600     MOVE STOR-TITULAR (STOR-DESTINO)
025700          TO STOR-TITULAR (STOR-DESTINO + 1)
025800     MOVE STOR-CPF (STOR-DESTINO)
025900          TO STOR-CPF (STOR-DESTINO + 1)
026000     SUBTRACT 1 FROM STOR-DESTINO.
026100     GO TO DESLOCAR.
026200 GRAVAR-NOVO.
026210*    A POSICAO STOR-POS FICOU LIVRE PELO DESLOCAMENTO ACIMA -
026220*    GRAVA O REGISTO NOVO AI E AUMENTA A CONTAGEM DA TABELA
026300     MOVE LK-ID       TO STOR-ID (STOR-POS).
026400     MOVE LK-AGENCIA  TO STOR-AGENCIA (STOR-POS).
026500     MOVE LK-NUMERO   TO STOR-NUMERO (STOR-POS).
026600     MOVE LK-SALDO    TO STOR-SALDO (STOR-POS).
026700     MOVE LK-TITULAR  TO STOR-TITULAR (STOR-POS).
026800     MOVE LK-CPF      TO STOR-CPF (STOR-POS).
026900     ADD 1 TO STOR-QTD.
027000     GO TO SAIR.
027100*----------------------------------------------------------------
027200* OP 5 - REGRAVA TODA A TABELA NO FICHEIRO DE SAIDA, EM
027300* ORDEM DE CONTA-ID, PARA FECHAR O PROCESSAMENTO DO LOTE
027400*----------------------------------------------------------------
027500 REGRAVAR-MAESTRO.                                                 CR-4599
027510*    ABRE O FICHEIRO DE SAIDA - SE FALHAR, SAI SEM REGRAVAR E
027520*    O LOTE TERMINA COM O MAESTRO DA VOLTA ANTERIOR INTACTO
027600     OPEN OUTPUT ACCOUNTS-OUT.
027700     IF NOT FS-ACCTOUT-OK                                         CR-4800
027800         GO TO SAIR.
027900     MOVE 1 TO STOR-IDX.
028000 ESCREVER-CONTA.
028010*    A TABELA JA ESTA ORDENADA PELA OP 4, BASTA PERCORRE-LA
028020*    DO INICIO AO FIM E ESCREVER UM REGISTO POR CONTA
028100     IF STOR-IDX > STOR-QTD
028200         GO TO FIM-REGRAVA.
028210*    INITIALIZE LIMPA O REGISTO DE SAIDA ANTES DE CADA MOVE,
028220*    PARA O FILLER/PADDING FICAR SEMPRE COM ESPACOS/ZEROS
028300     INITIALIZE AO-ACCOUNT-REC.
028400     MOVE STOR-ID (STOR-IDX)      TO AO-ACC-ID.
028500     MOVE STOR-AGENCIA (STOR-IDX) TO AO-ACC-AGENCY.
028600     MOVE STOR-NUMERO (STOR-IDX)  TO AO-ACC-NUMBER.
028700     MOVE STOR-SALDO (STOR-IDX)   TO AO-ACC-BALANCE.
028800     MOVE STOR-TITULAR (STOR-IDX) TO AO-ACC-HOLDER.
028900     MOVE STOR-CPF (STOR-IDX)     TO AO-ACC-CPF.
029000     WRITE AO-ACCOUNT-REC.
029100     ADD 1 TO STOR-IDX.
029200     GO TO ESCREVER-CONTA.
029300 FIM-REGRAVA.
029400     CLOSE ACCOUNTS-OUT.
029500     GO TO SAIR.
029600 SAIR.
029610*    RETORNA AO CHAMADOR - SUBPROGRAMA, CHAMADO VARIAS VEZES
029620*    POR EXECUCAO DO LOTE, UMA POR OPERACAO PEDIDA
